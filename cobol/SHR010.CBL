000100****************************************************************  
000200*                                                              *  
000300*           Shrinkage Disposition Analysis - Nightly Run       *  
000400*                                                              *  
000500*         Reads SHRINV01, scores each SKU/store line for      *   
000600*         spoilage risk, picks a disposition strategy and      *  
000700*         writes SHRANL01 plus the SHRPRT01 summary report.    *  
000800*                                                              *  
000900****************************************************************  
001000*                                                                 
001100 identification          division.                                
001200*================================                                 
001300*                                                                 
001400      program-id.        SHR010.                                  
001500      author.            R J Halvorsen.                           
001600      installation.      Colonial Foods Corp - EDP Dept.          
001700      date-written.      11/03/87.                                
001800      date-compiled.                                              
001900      security.          Company confidential.  Not for release   
002000                          outside Colonial Foods Corp Data        
002100                          Processing.                             
002200*                                                                 
002300*     Remarks.            Reads the nightly inventory extract,    
002400*                          scores spoilage/shrink risk per line,  
002500*                          decides donate / markdown / reallocate 
002600*                          / liquidate / no action, and produces  
002700*                          the enriched analysis file plus the    
002800*                          disposition summary report.            
002900*                                                                 
003000*     Version.            See Prog-Name in Working-Storage.       
003100*                                                                 
003200*     Called Modules.     None.                                   
003300*                                                                 
003400*     Files Used.                                                 
003500*                         SHRINV01.  Inventory extract (input).   
003600*                         SHRANL01.  Analysis result (output,     
003700*                                    re-read during reporting).   
003800*                         SHRREJ01.  Rejected record log.         
003900*                         SHRPRT01.  Disposition summary, 132     
004000*                                    cols.                        
004100*                                                                 
004200*     Error Messages Used.                                        
004300*                         SS001 - SS004.                          
004400*                                                                 
004500* Changes:                                                        
004600* 11/03/87 rjh - 1.0.00 Created for the Perishables Shrink        
004700*                       Control project (request PC-0042).        
004800* 02/11/88 rjh -    .01 Inv-Store-Location now defaults to        
004900*                       Store_A when the extract omits it,        
005000*                       per buyer request.                        
005100* 19/04/93 tmw -    .02 Widened product name/description          
005200*                       fields - see SHRINV.CPY, SHRANL.CPY.      
005300* 08/02/99 dpk -    .03 Year 2000 review completed.  This         
005400*                       program carries no century-sensitive      
005500*                       date fields - no change required.         
005600* 14/09/01 dpk - 1.1.00 Reallocation engine added (project        
005700*                       PC-0077) - sister-store transfer as       
005800*                       an alternative to markdown/liquidate.     
005900* 23/01/03 dpk -    .01 Corrected transport-cost category         
006000*                       factor for General Goods (was being       
006100*                       read as 1.5, should be 1.0).              
006200* 07/05/04 dpk -    .02 Audit review PC-0093: group block and     
006300*                       detail lines on the summary report were   
006400*                       dropping margin impact - accumulated in   
006500*                       WS-Group-Margin and written to            
006600*                       Anl-Margin-Impact but never printed.      
006700*                       Added the margin-impact line to zz820     
006800*                       and category/days-remaining/margin-impact 
006900*                       columns to the zz835 detail line.         
007000* 19/07/04 dpk -    .03 Audit review PC-0093 pt 2: zz810 report   
007100*                       title was carrying the vendor proposal    
007200*                       name - corrected to the Perishables       
007300*                       Shrink Control project title.  Removed    
007400*                       unused UPSI-0 test-mode switch and        
007500*                       trailing filler on working-storage        
007600*                       control groups - neither serves any       
007700*                       purpose, FILLER belongs on the SHRINV01/  
007800*                       SHRANL01 record layouts only.             
007900* 02/09/04 dpk -    .04 Standards review: exit paragraphs were    
008000*                       coded "exit." instead of "exit section.", 
008100*                       and section banners were placed ahead of  
008200*                       the section header instead of after it -  
008300*                       brought into line with the rest of the    
008400*                       EDP section library.                      
008500*                                                                 
008600 environment             division.                                
008700*================================                                 
008800*                                                                 
008900 configuration           section.                                 
009000 source-computer.        ICL-MAINFRAME.                           
009100 object-computer.        ICL-MAINFRAME.                           
009200 special-names.                                                   
009300     C01                 is TOP-OF-FORM                           
009400     class SHR-ALPHA      is "A" thru "Z".                        
009500*                                                                 
009600 input-output             section.                                
009700 file-control.                                                    
009800     copy "SELSHRIN.CPY".                                         
009900     copy "SELSHRAN.CPY".                                         
010000     copy "SELSHRRJ.CPY".                                         
010100     copy "SELSHRPR.CPY".                                         
010200*                                                                 
010300 data                     division.                               
010400*=================================                                
010500*                                                                 
010600 file section.                                                    
010700*                                                                 
010800     copy "FDSHRIN.CPY".                                          
010900     copy "FDSHRAN.CPY".                                          
011000     copy "FDSHRRJ.CPY".                                          
011100     copy "FDSHRPR.CPY".                                          
011200*                                                                 
011300 working-storage          section.                                
011400*=====================================                            
011500*                                    *                            
011600*   File status and control items   *                             
011700*                                    *                            
011800*=====================================                            
011900*                                                                 
012000 77  Prog-Name            pic x(20) value "SHR010 V1.1.00".       
012100*                                                                 
012200 01  WS-File-Statuses.                                            
012300     03  WS-Inv-Status    pic x(02) value "00".                   
012400         88  Inv-OK                value "00".                    
012500         88  Inv-EOF               value "10".                    
012600     03  WS-Anl-Status    pic x(02) value "00".                   
012700         88  Anl-OK                value "00".                    
012800         88  Anl-EOF               value "10".                    
012900     03  WS-Rej-Status    pic x(02) value "00".                   
013000         88  Rej-OK                value "00".                    
013100     03  WS-Prt-Status    pic x(02) value "00".                   
013200         88  Prt-OK                value "00".                    
013300*                                                                 
013400 01  WS-Switches.                                                 
013500     03  WS-Eof-Switch    pic x(01) value "N".                    
013600         88  All-Read              value "Y".                     
013700     03  WS-Detail-Eof    pic x(01) value "N".                    
013800     03  WS-Reject-Flag   pic x(01) value "N".                    
013900     03  WS-Can-Donate    pic x(01) value "N".                    
014000     03  WS-Can-Reallocate                                        
014100                          pic x(01) value "N".                    
014200     03  WS-Realloc-Flag-Used                                     
014300                          pic x(01) value "N".                    
014400*                                                                 
014500 01  WS-Counters.                                                 
014600     03  WS-Total-Items   pic s9(07) comp-3 value zero.           
014700     03  WS-Critical-Items                                        
014800                          pic s9(07) comp-3 value zero.           
014900     03  WS-Group-Sub     pic s9(04) comp   value zero.           
015000     03  WS-Cat-Sub       pic s9(04) comp   value zero.           
015100     03  WS-Store-Sub     pic s9(04) comp   value zero.           
015200     03  WS-Current-Store-Ix                                      
015300                          pic s9(04) comp   value zero.           
015400     03  WS-Target-Store-Ix                                       
015500                          pic s9(04) comp   value zero.           
015600     03  WS-Category-Ix-Found                                     
015700                          pic s9(04) comp   value zero.           
015800*                                                                 
015900*=====================================                            
016000*                                    *                            
016100*   Single-record work fields       *                             
016200*                                    *                            
016300*=====================================                            
016400*                                                                 
016500 01  WS-Reject-Reason     pic x(40) value spaces.                 
016600*                                                                 
016700 01  WS-Risk-Work-Fields.                                         
016800     03  WS-Days-Remaining                                        
016900                          pic s9(04) comp-3 value zero.           
017000     03  WS-Time-Urgency  pic s9v9(04) comp-3 value zero.         
017100     03  WS-Sales-Problem pic s9v9(04) comp-3 value zero.         
017200     03  WS-Raw-Risk-Score                                        
017300                          pic s9(05)v99 comp-3 value zero.        
017400     03  WS-Risk-Score    pic 9(03)v9(02) comp-3 value zero.      
017500     03  WS-Risk-Level    pic x(08) value spaces.                 
017600     03  WS-Time-To-Action                                        
017700                          pic x(10) value spaces.                 
017800*                                                                 
017900 01  WS-Price-Work-Fields.                                        
018000     03  WS-Gross-Margin  pic s9v9(04) comp-3 value zero.         
018100*                                                                 
018200 01  WS-Primary-Work-Fields.                                      
018300     03  WS-Provisional-Primary                                   
018400                          pic x(20) value spaces.                 
018500     03  WS-Final-Primary pic x(20) value spaces.                 
018600     03  WS-Work-Primary  pic x(20) value spaces.                 
018700     03  WS-Forced-Can-Realloc                                    
018800                          pic x(01) value "N".                    
018900*                                                                 
019000 01  WS-Secondary-Work-Fields.                                    
019100     03  WS-Secondary-Opts                                        
019200                          pic x(40) value spaces.                 
019300     03  WS-Opt-Count     pic s9(04) comp   value zero.           
019400     03  WS-Opt-Ix        pic s9(04) comp   value zero.           
019500     03  WS-Opt-Temp      pic x(40) value spaces.                 
019600     03  WS-Opt-Temp2     pic x(40) value spaces.                 
019700     03  WS-Opt-Tokens    occurs 4 times                          
019800                          pic x(20).                              
019900*                                                                 
020000 01  WS-Realloc-Work-Fields.                                      
020100     03  WS-Realloc-Store pic x(08) value spaces.                 
020200     03  WS-Realloc-Cost  pic s9(05)v99 comp-3 value zero.        
020300     03  WS-Target-Sell-Thru                                      
020400                          pic sv9(04) comp-3 value zero.          
020500     03  WS-Distance-Factor                                       
020600                          pic s9v9 comp-3 value zero.             
020700     03  WS-Category-Factor                                       
020800                          pic s9v9 comp-3 value zero.             
020900*                                                                 
021000 01  WS-Financial-Work-Fields.                                    
021100     03  WS-Markdown-Pct  pic s9(02) comp-3 value zero.           
021200     03  WS-Expected-Recovery                                     
021300                          pic s9(07)v99 comp-3 value zero.        
021400     03  WS-Potential-Loss                                        
021500                          pic s9(07)v99 comp-3 value zero.        
021600     03  WS-Margin-Impact pic s9(07)v99 comp-3 value zero.        
021700     03  WS-Profit-Margin-Pct                                     
021800                          pic s9(04)v99 comp-3 value zero.        
021900     03  WS-Total-Cost    pic s9(07)v99 comp-3 value zero.        
022000     03  WS-Adj-Total-Cost                                        
022100                          pic s9(07)v99 comp-3 value zero.        
022200*                                                                 
022300*=====================================                            
022400*                                    *                            
022500*   Store and category name tables  *                             
022600*   (redefines loaded by value,     *                             
022700*    searched by the engine below)  *                             
022800*                                    *                            
022900*=====================================                            
023000*                                                                 
023100 01  WS-Store-Name-Block.                                         
023200     03  WS-Store-Name-1  pic x(08) value "Store_A".              
023300     03  WS-Store-Name-2  pic x(08) value "Store_B".              
023400     03  WS-Store-Name-3  pic x(08) value "Store_C".              
023500 01  WS-Store-Name-Tbl redefines WS-Store-Name-Block.             
023600     03  WS-Store-Name-Ix occurs 3 times                          
023700                          pic x(08).                              
023800*                                                                 
023900 01  WS-Category-Name-Block.                                      
024000     03  WS-Cat-Name-1    pic x(15) value "Fresh Food".           
024100     03  WS-Cat-Name-2    pic x(15) value "Perishables".          
024200     03  WS-Cat-Name-3    pic x(15) value "General Goods".        
024300 01  WS-Category-Name-Tbl redefines WS-Category-Name-Block.       
024400     03  WS-Category-Name-Ix occurs 3 times                       
024500                          pic x(15).                              
024600*                                                                 
024700*        Transport-cost factor per category - General             
024800*        Goods corrected to 1.0 by change .01 above.              
024900*                                                                 
025000 01  WS-Category-Factor-Block.                                    
025100     03  WS-Cat-Factor-1  pic 9v9 value 1.5.                      
025200     03  WS-Cat-Factor-2  pic 9v9 value 1.2.                      
025300     03  WS-Cat-Factor-3  pic 9v9 value 1.0.                      
025400 01  WS-Category-Factor-Tbl redefines                             
025500                          WS-Category-Factor-Block.               
025600     03  WS-Category-Factor-Ix occurs 3 times                     
025700                          pic 9v9.                                
025800*                                                                 
025900*        Target-store sell-through, rows = receiving              
026000*        store (A/B/C), columns = category (FF/Per/GG).           
026100*                                                                 
026200 01  WS-Sell-Thru-Block.                                          
026300     03  WS-Sell-Thru-Row-A.                                      
026400         05  WS-Sell-Thru-A1 pic v9(04) value .85.                
026500         05  WS-Sell-Thru-A2 pic v9(04) value .80.                
026600         05  WS-Sell-Thru-A3 pic v9(04) value .75.                
026700     03  WS-Sell-Thru-Row-B.                                      
026800         05  WS-Sell-Thru-B1 pic v9(04) value .70.                
026900         05  WS-Sell-Thru-B2 pic v9(04) value .75.                
027000         05  WS-Sell-Thru-B3 pic v9(04) value .80.                
027100     03  WS-Sell-Thru-Row-C.                                      
027200         05  WS-Sell-Thru-C1 pic v9(04) value .60.                
027300         05  WS-Sell-Thru-C2 pic v9(04) value .65.                
027400         05  WS-Sell-Thru-C3 pic v9(04) value .85.                
027500 01  WS-Sell-Thru-Tbl redefines WS-Sell-Thru-Block.               
027600     03  WS-Sell-Thru-Store occurs 3 times.                       
027700         05  WS-Sell-Thru-Cat occurs 3 times                      
027800                          pic v9(04).                             
027900*                                                                 
028000*        Inter-store distance/handling factor, used               
028100*        with category factor to price the transport              
028200*        leg of a reallocation.                                   
028300*                                                                 
028400 01  WS-Distance-Factor-Block.                                    
028500     03  WS-Dist-Row-A.                                           
028600         05  WS-Dist-AA   pic 9v9 value 0.                        
028700         05  WS-Dist-AB   pic 9v9 value 1.2.                      
028800         05  WS-Dist-AC   pic 9v9 value 1.5.                      
028900     03  WS-Dist-Row-B.                                           
029000         05  WS-Dist-BA   pic 9v9 value 1.2.                      
029100         05  WS-Dist-BB   pic 9v9 value 0.                        
029200         05  WS-Dist-BC   pic 9v9 value 1.3.                      
029300     03  WS-Dist-Row-C.                                           
029400         05  WS-Dist-CA   pic 9v9 value 1.5.                      
029500         05  WS-Dist-CB   pic 9v9 value 1.3.                      
029600         05  WS-Dist-CC   pic 9v9 value 0.                        
029700 01  WS-Distance-Factor-Tbl redefines                             
029800                          WS-Distance-Factor-Block.               
029900     03  WS-Dist-Row      occurs 3 times.                         
030000         05  WS-Dist-Col  occurs 3 times                          
030100                          pic 9v9.                                
030200*                                                                 
030300*        Fixed disposition order for the summary report           
030400*        and for the group accumulator table below it -           
030500*        must stay in this sequence, SS003 depends on it.         
030600*                                                                 
030700 01  WS-Group-Name-Block.                                         
030800     03  WS-Group-Name-1  pic x(20) value "NO ACTION".            
030900     03  WS-Group-Name-2  pic x(20) value "MARKDOWN".             
031000     03  WS-Group-Name-3  pic x(20) value "REALLOCATE".           
031100     03  WS-Group-Name-4  pic x(20) value                         
031200                          "REALLOCATE+MARKDOWN".                  
031300     03  WS-Group-Name-5  pic x(20) value "DONATE".               
031400     03  WS-Group-Name-6  pic x(20) value "LIQUIDATE".            
031500 01  WS-Group-Name-Tbl redefines WS-Group-Name-Block.             
031600     03  WS-Group-Name-Ix occurs 6 times                          
031700                          pic x(20).                              
031800*                                                                 
031900 01  WS-Group-Totals.                                             
032000     03  WS-Group-Count   occurs 6 times                          
032100                          pic s9(07) comp-3 value zero.           
032200     03  WS-Group-Qty     occurs 6 times                          
032300                          pic s9(07) comp-3 value zero.           
032400     03  WS-Group-Loss    occurs 6 times                          
032500                          pic s9(09)v99 comp-3 value zero.        
032600     03  WS-Group-Recovery occurs 6 times                         
032700                          pic s9(09)v99 comp-3 value zero.        
032800     03  WS-Group-Margin  occurs 6 times                          
032900                          pic s9(09)v99 comp-3 value zero.        
033000*                                                                 
033100 01  WS-Overall-Totals.                                           
033200     03  WS-Total-Value-At-Risk                                   
033300                          pic s9(09)v99 comp-3 value zero.        
033400     03  WS-Total-Expected-Recovery                               
033500                          pic s9(09)v99 comp-3 value zero.        
033600     03  WS-Critical-Pct  pic s9(03)v99 comp-3 value zero.        
033700     03  WS-Recovery-Rate-Pct                                     
033800                          pic s9(03)v99 comp-3 value zero.        
033900*                                                                 
034000*=====================================                            
034100*                                    *                            
034200*   Report edit fields and line     *                             
034300*   work area for SHRPRT01          *                             
034400*                                    *                            
034500*=====================================                            
034600*                                                                 
034700 01  WS-Edit-Fields.                                              
034800     03  WS-Edit-Cnt      pic zz,zz9.                             
034900     03  WS-Edit-Qty      pic zzz,zz9.                            
035000     03  WS-Edit-Days     pic ---,zz9.                            
035100     03  WS-Edit-Pct      pic zz9.9.                              
035200     03  WS-Edit-Money    pic z,zzz,zz9.99-.                      
035300     03  WS-Edit-Money2   pic z,zzz,zz9.99-.                      
035400     03  WS-Edit-Score    pic zz9.99.                             
035500*                                                                 
035600 01  WS-Print-Line         pic x(132) value spaces.               
035700 01  WS-Line-Count         pic s9(03) comp value zero.            
035800*                                                                 
035900 01  WS-Run-Date.                                                 
036000     03  WS-Run-Yy        pic 9(02).                              
036100     03  WS-Run-Mm        pic 9(02).                              
036200     03  WS-Run-Dd        pic 9(02).                              
036300 01  WS-Run-Date-R redefines WS-Run-Date pic 9(06).               
036400*                                                                 
036500 procedure               division.                                
036600*================================                                 
036700*                                                                 
036800 aa000-Main section.                                              
036900     perform aa010-Open-Files.                                    
037000     perform aa020-Process-Inventory-File.                        
037100     perform aa030-Close-Input-Files.                             
037200     perform zz800-Print-Summary-Report.                          
037300     perform aa040-Close-Print-File.                              
037400     goback.                                                      
037500 aa000-Exit.                                                      
037600     exit     section.                                            
037700*                                                                 
037800 aa010-Open-Files section.                                        
037900***************************************************************   
038000*    aa010  Open the extract, the analysis and reject files.      
038100*                                                                 
038200     accept WS-Run-Date-R from date.                              
038300     open input  SHR-Inventory-File.                              
038400     if not Inv-OK                                                
038500         display "SS001 SHRINV01 OPEN ERROR " WS-Inv-Status       
038600         goback                                                   
038700     end-if.                                                      
038800     open output SHR-Analysis-File.                               
038900     if not Anl-OK                                                
039000         display "SS001 SHRANL01 OPEN ERROR " WS-Anl-Status       
039100         goback                                                   
039200     end-if.                                                      
039300     open output SHR-Reject-File.                                 
039400     if not Rej-OK                                                
039500         display "SS001 SHRREJ01 OPEN ERROR " WS-Rej-Status       
039600         goback                                                   
039700     end-if.                                                      
039800 aa010-Exit.                                                      
039900     exit     section.                                            
040000*                                                                 
040100 aa030-Close-Input-Files section.                                 
040200     close SHR-Inventory-File.                                    
040300     close SHR-Analysis-File.                                     
040400     close SHR-Reject-File.                                       
040500 aa030-Exit.                                                      
040600     exit     section.                                            
040700*                                                                 
040800 aa040-Close-Print-File section.                                  
040900     close SHR-Print-File.                                        
041000 aa040-Exit.                                                      
041100     exit     section.                                            
041200*                                                                 
041300 aa020-Process-Inventory-File section.                            
041400***************************************************************   
041500*    aa020  Main read/score/decide/write loop, one pass of        
041600*           SHRINV01, no sort step required - see DD/EE/FF        
041700*           below for the scoring and decision logic.             
041800*                                                                 
041900     perform aa025-Read-And-Process until All-Read.               
042000 aa020-Exit.                                                      
042100     exit     section.                                            
042200*                                                                 
042300 aa025-Read-And-Process section.                                  
042400     read SHR-Inventory-File                                      
042500         at end                                                   
042600             move "Y" to WS-Eof-Switch                            
042700             go to aa025-Exit                                     
042800     end-read.                                                    
042900     perform bb010-Validate-Inventory-Record.                     
043000     if WS-Reject-Flag = "Y"                                      
043100         perform zz010-Write-Reject-Record                        
043200     else                                                         
043300         perform cc010-Calculate-Risk-Score                       
043400         perform dd010-Evaluate-Donation                          
043500         perform ee012-Find-Current-Store-Index                   
043600         move "N" to WS-Realloc-Flag-Used                         
043700         perform dd050-Apply-Primary-Rules                        
043800         move WS-Work-Primary to WS-Provisional-Primary           
043900         perform ee010-Evaluate-Reallocation                      
044000         move WS-Can-Reallocate to WS-Realloc-Flag-Used           
044100         perform dd050-Apply-Primary-Rules                        
044200         move WS-Work-Primary to WS-Final-Primary                 
044300         perform dd040-Build-Secondary-Options                    
044400         perform ff010-Calculate-Financials                       
044500         perform gg010-Write-Analysis-Record                      
044600         perform gg020-Accumulate-Group-Totals                    
044700     end-if.                                                      
044800 aa025-Exit.                                                      
044900     exit     section.                                            
045000*                                                                 
045100 bb010-Validate-Inventory-Record section.                         
045200***************************************************************   
045300*    bb010  Input Validator - required fields present, then       
045400*           derive/default and price-sanity checks below.         
045500*                                                                 
045600     move "N" to WS-Reject-Flag.                                  
045700     move spaces to WS-Reject-Reason.                             
045800     if Inv-Sku = spaces                                          
045900         move "Y" to WS-Reject-Flag                               
046000         move "Missing SKU" to WS-Reject-Reason                   
046100     end-if.                                                      
046200     if WS-Reject-Flag = "N" and Inv-Product-Name = spaces        
046300         move "Y" to WS-Reject-Flag                               
046400         move "Missing product name" to WS-Reject-Reason          
046500     end-if.                                                      
046600     if WS-Reject-Flag = "N" and Inv-Category = spaces            
046700         move "Y" to WS-Reject-Flag                               
046800         move "Missing category" to WS-Reject-Reason              
046900     end-if.                                                      
047000     if WS-Reject-Flag = "N" and Inv-Quantity is not numeric      
047100         move "Y" to WS-Reject-Flag                               
047200         move "Quantity not numeric" to WS-Reject-Reason          
047300     end-if.                                                      
047400     if WS-Reject-Flag = "N" and Inv-Cost-Basis is not numeric    
047500         move "Y" to WS-Reject-Flag                               
047600         move "Cost basis not numeric" to WS-Reject-Reason        
047700     end-if.                                                      
047800     if WS-Reject-Flag = "N"                                      
047900             and Inv-Selling-Price is not numeric                 
048000         move "Y" to WS-Reject-Flag                               
048100         move "Selling price not numeric" to WS-Reject-Reason     
048200     end-if.                                                      
048300     if WS-Reject-Flag = "N"                                      
048400             and Inv-Shelf-Life-Days is not numeric               
048500         move "Y" to WS-Reject-Flag                               
048600         move "Shelf life not numeric" to WS-Reject-Reason        
048700     end-if.                                                      
048800     if WS-Reject-Flag = "N"                                      
048900             and Inv-Current-Age-Days is not numeric              
049000         move "Y" to WS-Reject-Flag                               
049100         move "Current age not numeric" to WS-Reject-Reason       
049200     end-if.                                                      
049300     if WS-Reject-Flag = "N"                                      
049400             and Inv-Sale-Thru-Rate is not numeric                
049500         move "Y" to WS-Reject-Flag                               
049600         move "Sale-through rate not numeric"                     
049700             to WS-Reject-Reason                                  
049800     end-if.                                                      
049900     if WS-Reject-Flag = "N"                                      
050000         perform bb020-Derive-And-Default                         
050100         perform bb030-Check-Price-Sanity                         
050200     end-if.                                                      
050300 bb010-Exit.                                                      
050400     exit     section.                                            
050500*                                                                 
050600 bb020-Derive-And-Default section.                                
050700***************************************************************   
050800*    bb020  Derive shelf-days-remaining, default the store        
050900*           location when the extract left it blank.              
051000*                                                                 
051100     compute WS-Days-Remaining =                                  
051200             Inv-Shelf-Life-Days - Inv-Current-Age-Days.          
051300     if Inv-Store-Location = spaces                               
051400         move "Store_A" to Inv-Store-Location                     
051500     end-if.                                                      
051600 bb020-Exit.                                                      
051700     exit     section.                                            
051800*                                                                 
051900 bb030-Check-Price-Sanity section.                                
052000***************************************************************   
052100*    bb030  Price sanity - corrects a non-positive margin or      
052200*           an out-of-band margin by resetting the selling        
052300*           price.  Order of the two tests matters - see          
052400*           SS004 note of 19/04/93 in the original analysis.      
052500*                                                                 
052600     if Inv-Selling-Price <= Inv-Cost-Basis                       
052700         compute Inv-Selling-Price rounded =                      
052800                 Inv-Cost-Basis * 1.65                            
052900     end-if.                                                      
053000     if Inv-Selling-Price not = zero                              
053100         compute WS-Gross-Margin rounded =                        
053200             (Inv-Selling-Price - Inv-Cost-Basis)                 
053300                 / Inv-Selling-Price                              
053400         if WS-Gross-Margin > .70                                 
053500             compute Inv-Selling-Price rounded =                  
053600                     Inv-Cost-Basis * 1.50                        
053700         else                                                     
053800             if WS-Gross-Margin < .10                             
053900                 compute Inv-Selling-Price rounded =              
054000                         Inv-Cost-Basis * 1.70                    
054100             end-if                                               
054200         end-if                                                   
054300     end-if.                                                      
054400 bb030-Exit.                                                      
054500     exit     section.                                            
054600*                                                                 
054700 cc010-Calculate-Risk-Score section.                              
054800***************************************************************   
054900*    cc010  Risk Calculator - blends a time-urgency term and      
055000*           a sales-problem term into a 0-100 risk score and      
055100*           assigns the risk level / time-to-action bands.        
055200*                                                                 
055300     if Inv-Shelf-Life-Days <= 0                                  
055400         move 1 to WS-Time-Urgency                                
055500     else                                                         
055600         if WS-Days-Remaining > 0                                 
055700             compute WS-Time-Urgency rounded =                    
055800                 1 - (WS-Days-Remaining / Inv-Shelf-Life-Days)    
055900         else                                                     
056000             move 1 to WS-Time-Urgency                            
056100         end-if                                                   
056200     end-if.                                                      
056300     compute WS-Sales-Problem rounded =                           
056400             1 - Inv-Sale-Thru-Rate.                              
056500     compute WS-Raw-Risk-Score rounded =                          
056600         (WS-Time-Urgency * .6 + WS-Sales-Problem * .4) * 100.    
056700     if WS-Raw-Risk-Score < 0                                     
056800         move 0 to WS-Risk-Score                                  
056900     else                                                         
057000         if WS-Raw-Risk-Score > 100                               
057100             move 100 to WS-Risk-Score                            
057200         else                                                     
057300             move WS-Raw-Risk-Score to WS-Risk-Score              
057400         end-if                                                   
057500     end-if.                                                      
057600     if WS-Risk-Score <= 40                                       
057700         move "LOW"      to WS-Risk-Level                         
057800         move "7+ days"  to WS-Time-To-Action                     
057900     else                                                         
058000         if WS-Risk-Score <= 60                                   
058100             move "MEDIUM"   to WS-Risk-Level                     
058200             move "3-7 days" to WS-Time-To-Action                 
058300         else                                                     
058400             if WS-Risk-Score <= 80                               
058500                 move "HIGH"     to WS-Risk-Level                 
058600                 move "1-3 days" to WS-Time-To-Action             
058700             else                                                 
058800                 move "CRITICAL"   to WS-Risk-Level               
058900                 move "0-24 hours" to WS-Time-To-Action           
059000             end-if                                               
059100         end-if                                                   
059200     end-if.                                                      
059300 cc010-Exit.                                                      
059400     exit     section.                                            
059500*                                                                 
059600 dd010-Evaluate-Donation section.                                 
059700***************************************************************   
059800*    dd010  Donation eligibility - perishable categories          
059900*           only, must still have shelf life left and a           
060000*           cost basis worth the paperwork.                       
060100*                                                                 
060200     move "N" to WS-Can-Donate.                                   
060300     if (Inv-Category = "Fresh Food"                              
060400             or Inv-Category = "Perishables")                     
060500             and WS-Days-Remaining >= 1                           
060600             and Inv-Cost-Basis >= 1.00                           
060700         move "Y" to WS-Can-Donate                                
060800     end-if.                                                      
060900 dd010-Exit.                                                      
061000     exit     section.                                            
061100*                                                                 
061200 dd050-Apply-Primary-Rules section.                               
061300***************************************************************   
061400*    dd050  Shared primary-strategy rule table.  Called once      
061500*           with reallocation forced off (provisional) and        
061600*           once with the real flag (final) - see aa025.          
061700*           WS-Realloc-Flag-Used carries which can-reallocate     
061800*           value this pass is to honour.                         
061900*                                                                 
062000     move spaces to WS-Work-Primary.                              
062100     if WS-Risk-Level = "CRITICAL"                                
062200         if Inv-Category = "Fresh Food"                           
062300             if WS-Can-Donate = "Y" and WS-Days-Remaining >= 1    
062400                 move "DONATE" to WS-Work-Primary                 
062500             else                                                 
062600                 move "LIQUIDATE" to WS-Work-Primary              
062700             end-if                                               
062800         else                                                     
062900             move "LIQUIDATE" to WS-Work-Primary                  
063000         end-if                                                   
063100     else                                                         
063200     if WS-Risk-Level = "HIGH"                                    
063300         if Inv-Category = "Fresh Food"                           
063400             if WS-Can-Donate = "Y" and WS-Days-Remaining >= 2    
063500                 move "DONATE" to WS-Work-Primary                 
063600             else                                                 
063700                 if WS-Realloc-Flag-Used = "Y"                    
063800                         and WS-Days-Remaining >= 3               
063900                     move "REALLOCATE+MARKDOWN" to WS-Work-Primary
064000                 else                                             
064100                     move "MARKDOWN" to WS-Work-Primary           
064200                 end-if                                           
064300             end-if                                               
064400         else                                                     
064500             if WS-Realloc-Flag-Used = "Y"                        
064600                     and WS-Days-Remaining >= 4                   
064700                 move "REALLOCATE+MARKDOWN" to WS-Work-Primary    
064800             else                                                 
064900                 if WS-Realloc-Flag-Used = "Y"                    
065000                     move "REALLOCATE" to WS-Work-Primary         
065100                 else                                             
065200                     move "MARKDOWN" to WS-Work-Primary           
065300                 end-if                                           
065400             end-if                                               
065500         end-if                                                   
065600     else                                                         
065700     if WS-Risk-Level = "MEDIUM"                                  
065800         if WS-Realloc-Flag-Used = "Y" and WS-Days-Remaining >= 5 
065900             move "REALLOCATE+MARKDOWN" to WS-Work-Primary        
066000         else                                                     
066100             if WS-Realloc-Flag-Used = "Y"                        
066200                 move "REALLOCATE" to WS-Work-Primary             
066300             else                                                 
066400                 if WS-Can-Donate = "Y"                           
066500                         and (Inv-Category = "Fresh Food"         
066600                              or Inv-Category = "Perishables")    
066700                         and WS-Days-Remaining >= 3               
066800                     move "DONATE" to WS-Work-Primary             
066900                 else                                             
067000                     move "MARKDOWN" to WS-Work-Primary           
067100                 end-if                                           
067200             end-if                                               
067300         end-if                                                   
067400     else                                                         
067500         move "NO ACTION" to WS-Work-Primary                      
067600     end-if                                                       
067700     end-if                                                       
067800     end-if.                                                      
067900 dd050-Exit.                                                      
068000     exit     section.                                            
068100*                                                                 
068200 dd040-Build-Secondary-Options section.                           
068300***************************************************************   
068400*    dd040  Secondary options - run against the provisional       
068500*           primary with reallocation forced off, per the         
068600*           fidelity note in the remarks above aa025.  Built      
068700*           into a token table then joined with " | ".            
068800*                                                                 
068900     move zero to WS-Opt-Count.                                   
069000     move spaces to WS-Opt-Tokens (1) WS-Opt-Tokens (2)           
069100                    WS-Opt-Tokens (3) WS-Opt-Tokens (4).          
069200     if WS-Provisional-Primary not = "REALLOCATE"                 
069300             and WS-Forced-Can-Realloc = "Y"                      
069400         add 1 to WS-Opt-Count                                    
069500         move "REALLOCATE" to WS-Opt-Tokens (WS-Opt-Count)        
069600     end-if.                                                      
069700     if WS-Provisional-Primary not = "DONATE"                     
069800             and WS-Can-Donate = "Y"                              
069900             and (Inv-Category = "Fresh Food"                     
070000                  or Inv-Category = "Perishables")                
070100             and WS-Days-Remaining >= 1                           
070200         add 1 to WS-Opt-Count                                    
070300         move "DONATE" to WS-Opt-Tokens (WS-Opt-Count)            
070400     end-if.                                                      
070500     if WS-Provisional-Primary not = "MARKDOWN"                   
070600         add 1 to WS-Opt-Count                                    
070700         move "MARKDOWN" to WS-Opt-Tokens (WS-Opt-Count)          
070800     end-if.                                                      
070900     if WS-Provisional-Primary not = "LIQUIDATE"                  
071000         add 1 to WS-Opt-Count                                    
071100         move "LIQUIDATE" to WS-Opt-Tokens (WS-Opt-Count)         
071200     end-if.                                                      
071300     move spaces to WS-Secondary-Opts.                            
071400     if WS-Opt-Count = 0                                          
071500         move "None" to WS-Secondary-Opts                         
071600     else                                                         
071700         move WS-Opt-Tokens (1) to WS-Opt-Temp                    
071800         perform dd045-Join-One-Option                            
071900             varying WS-Opt-Ix from 2 by 1                        
072000             until WS-Opt-Ix > WS-Opt-Count                       
072100         move WS-Opt-Temp to WS-Secondary-Opts                    
072200     end-if.                                                      
072300 dd040-Exit.                                                      
072400     exit     section.                                            
072500*                                                                 
072600 dd045-Join-One-Option section.                                   
072700     move spaces to WS-Opt-Temp2.                                 
072800     string WS-Opt-Temp delimited by spaces                       
072900            " | " delimited by size                               
073000            WS-Opt-Tokens (WS-Opt-Ix) delimited by spaces         
073100            into WS-Opt-Temp2.                                    
073200     move WS-Opt-Temp2 to WS-Opt-Temp.                            
073300 dd045-Exit.                                                      
073400     exit     section.                                            
073500*                                                                 
073600 ee010-Evaluate-Reallocation section.                             
073700***************************************************************   
073800*    ee010  Reallocation Engine - viability, target store,        
073900*           transport cost and target sell-through rate.          
074000*                                                                 
074100     move "N"    to WS-Can-Reallocate.                            
074200     move spaces to WS-Realloc-Store.                             
074300     move zero   to WS-Realloc-Cost WS-Target-Sell-Thru           
074400                    WS-Target-Store-Ix WS-Category-Ix-Found.      
074500     if WS-Days-Remaining < 3 or Inv-Quantity < 5                 
074600         go to ee010-Exit                                         
074700     end-if.                                                      
074800     perform ee015-Find-Category-Index.                           
074900     if WS-Category-Ix-Found = zero                               
075000         go to ee010-Exit                                         
075100     end-if.                                                      
075200     perform ee020-Find-Target-Store.                             
075300     if WS-Target-Store-Ix = zero                                 
075400         go to ee010-Exit                                         
075500     end-if.                                                      
075600     move "Y" to WS-Can-Reallocate.                               
075700     move WS-Store-Name-Ix (WS-Target-Store-Ix)                   
075800         to WS-Realloc-Store.                                     
075900     perform ee030-Compute-Transport-Cost.                        
076000     perform ee040-Lookup-Target-Sell-Thru.                       
076100 ee010-Exit.                                                      
076200     exit     section.                                            
076300*                                                                 
076400 ee012-Find-Current-Store-Index section.                          
076500***************************************************************   
076600*    ee012  Locate the line's own store in the name table -       
076700*           needed by ee030 for the distance factor.              
076800*                                                                 
076900     move zero to WS-Current-Store-Ix.                            
077000     set WS-Store-Sub to 1.                                       
077100     search WS-Store-Name-Ix                                      
077200         at end                                                   
077300             move zero to WS-Current-Store-Ix                     
077400         when WS-Store-Name-Ix (WS-Store-Sub)                     
077500                 = Inv-Store-Location                             
077600             move WS-Store-Sub to WS-Current-Store-Ix             
077700     end-search.                                                  
077800 ee012-Exit.                                                      
077900     exit     section.                                            
078000*                                                                 
078100 ee015-Find-Category-Index section.                               
078200     move zero to WS-Category-Ix-Found.                           
078300     set WS-Cat-Sub to 1.                                         
078400     search WS-Category-Name-Ix                                   
078500         at end                                                   
078600             move zero to WS-Category-Ix-Found                    
078700         when WS-Category-Name-Ix (WS-Cat-Sub)                    
078800                 = Inv-Category                                   
078900             move WS-Cat-Sub to WS-Category-Ix-Found              
079000     end-search.                                                  
079100 ee015-Exit.                                                      
079200     exit     section.                                            
079300*                                                                 
079400 ee020-Find-Target-Store section.                                 
079500***************************************************************   
079600*    ee020  Best compatible store, priority order A, B, C -       
079700*           Store_A takes any category, Store_B takes             
079800*           Perishables/General Goods, Store_C takes General      
079900*           Goods only, and a store never transfers to itself.    
080000*                                                                 
080100     move zero to WS-Target-Store-Ix.                             
080200     if Inv-Store-Location not = "Store_A"                        
080300             and WS-Category-Ix-Found not = zero                  
080400         move 1 to WS-Target-Store-Ix                             
080500         go to ee020-Exit                                         
080600     end-if.                                                      
080700     if Inv-Store-Location not = "Store_B"                        
080800             and (WS-Category-Ix-Found = 2                        
080900                  or WS-Category-Ix-Found = 3)                    
081000         move 2 to WS-Target-Store-Ix                             
081100         go to ee020-Exit                                         
081200     end-if.                                                      
081300     if Inv-Store-Location not = "Store_C"                        
081400             and WS-Category-Ix-Found = 3                         
081500         move 3 to WS-Target-Store-Ix                             
081600     end-if.                                                      
081700 ee020-Exit.                                                      
081800     exit     section.                                            
081900*                                                                 
082000 ee030-Compute-Transport-Cost section.                            
082100***************************************************************   
082200*    ee030  Transport cost = 0.50/unit x distance factor x        
082300*           category factor x quantity.                           
082400*                                                                 
082500     move 1.0 to WS-Distance-Factor.                              
082600     if WS-Current-Store-Ix not = zero                            
082700             and WS-Target-Store-Ix not = zero                    
082800         move WS-Dist-Col (WS-Current-Store-Ix,                   
082900             WS-Target-Store-Ix) to WS-Distance-Factor            
083000     end-if.                                                      
083100     move WS-Category-Factor-Ix (WS-Category-Ix-Found)            
083200         to WS-Category-Factor.                                   
083300     compute WS-Realloc-Cost rounded =                            
083400         .50 * WS-Distance-Factor * WS-Category-Factor            
083500             * Inv-Quantity.                                      
083600 ee030-Exit.                                                      
083700     exit     section.                                            
083800*                                                                 
083900 ee040-Lookup-Target-Sell-Thru section.                           
084000***************************************************************   
084100*    ee040  Target-store sell-through by (store, category),       
084200*           default 0.70 for a combination not on file.           
084300*                                                                 
084400     move .70 to WS-Target-Sell-Thru.                             
084500     if WS-Target-Store-Ix not = zero                             
084600             and WS-Category-Ix-Found not = zero                  
084700         move WS-Sell-Thru-Cat (WS-Target-Store-Ix,               
084800             WS-Category-Ix-Found) to WS-Target-Sell-Thru         
084900     end-if.                                                      
085000 ee040-Exit.                                                      
085100     exit     section.                                            
085200*                                                                 
085300 ff010-Calculate-Financials section.                              
085400***************************************************************   
085500*    ff010  Financial Calculator - markdown %, then expected      
085600*           recovery, potential loss, margin impact and           
085700*           profit margin %, all against the final strategy.      
085800*                                                                 
085900     if WS-Risk-Score >= 80                                       
086000         move 30 to WS-Markdown-Pct                               
086100     else                                                         
086200         if WS-Risk-Score >= 60                                   
086300             move 25 to WS-Markdown-Pct                           
086400         else                                                     
086500             if WS-Risk-Score >= 40                               
086600                 move 15 to WS-Markdown-Pct                       
086700             else                                                 
086800                 move 0 to WS-Markdown-Pct                        
086900             end-if                                               
087000         end-if                                                   
087100     end-if.                                                      
087200     perform ff020-Expected-Recovery.                             
087300     compute WS-Potential-Loss rounded =                          
087400         Inv-Cost-Basis * Inv-Quantity                            
087500             * (1 - Inv-Sale-Thru-Rate).                          
087600     perform ff030-Margin-And-Profit.                             
087700 ff010-Exit.                                                      
087800     exit     section.                                            
087900*                                                                 
088000 ff020-Expected-Recovery section.                                 
088100***************************************************************   
088200*    ff020  Expected recovery by final primary strategy.          
088300*                                                                 
088400     if WS-Final-Primary = "NO ACTION"                            
088500         compute WS-Expected-Recovery rounded =                   
088600             (Inv-Quantity * Inv-Sale-Thru-Rate                   
088700                 * Inv-Selling-Price)                             
088800             + (Inv-Quantity * (1 - Inv-Sale-Thru-Rate)           
088900                 * Inv-Selling-Price * .10)                       
089000     else                                                         
089100     if WS-Final-Primary = "REALLOCATE"                           
089200         compute WS-Expected-Recovery rounded =                   
089300             (Inv-Selling-Price * .95 * Inv-Quantity              
089400                 * WS-Target-Sell-Thru) - WS-Realloc-Cost         
089500     else                                                         
089600     if WS-Final-Primary = "MARKDOWN"                             
089700         compute WS-Expected-Recovery rounded =                   
089800             Inv-Selling-Price                                    
089900                 * (1 - (WS-Markdown-Pct / 100)) * Inv-Quantity   
090000     else                                                         
090100     if WS-Final-Primary = "REALLOCATE+MARKDOWN"                  
090200         compute WS-Expected-Recovery rounded =                   
090300             ((Inv-Selling-Price * .95                            
090400                 * (Inv-Quantity * .7) * WS-Target-Sell-Thru)     
090500               - (WS-Realloc-Cost * .7))                          
090600             + (Inv-Selling-Price                                 
090700                 * (1 - (WS-Markdown-Pct / 100))                  
090800                 * (Inv-Quantity * .3))                           
090900     else                                                         
091000     if WS-Final-Primary = "DONATE"                               
091100         compute WS-Expected-Recovery rounded =                   
091200             Inv-Cost-Basis * .30 * Inv-Quantity                  
091300     else                                                         
091400     if WS-Final-Primary = "LIQUIDATE"                            
091500         compute WS-Expected-Recovery rounded =                   
091600             Inv-Selling-Price * .30 * Inv-Quantity               
091700     else                                                         
091800         move zero to WS-Expected-Recovery                        
091900     end-if                                                       
092000     end-if                                                       
092100     end-if                                                       
092200     end-if                                                       
092300     end-if                                                       
092400     end-if.                                                      
092500 ff020-Exit.                                                      
092600     exit     section.                                            
092700*                                                                 
092800 ff030-Margin-And-Profit section.                                 
092900***************************************************************   
093000*    ff030  Margin impact and profit margin % - total cost        
093100*           picks up the transport-cost adjustment for the        
093200*           two reallocation strategies.                          
093300*                                                                 
093400     compute WS-Total-Cost rounded =                              
093500         Inv-Cost-Basis * Inv-Quantity.                           
093600     move WS-Total-Cost to WS-Adj-Total-Cost.                     
093700     if WS-Final-Primary = "REALLOCATE"                           
093800         add WS-Realloc-Cost to WS-Adj-Total-Cost                 
093900     else                                                         
094000         if WS-Final-Primary = "REALLOCATE+MARKDOWN"              
094100             compute WS-Adj-Total-Cost rounded =                  
094200                 WS-Total-Cost + (WS-Realloc-Cost * .7)           
094300         end-if                                                   
094400     end-if.                                                      
094500     compute WS-Margin-Impact rounded =                           
094600         WS-Expected-Recovery - WS-Adj-Total-Cost.                
094700     if WS-Expected-Recovery = zero                               
094800         move zero to WS-Profit-Margin-Pct                        
094900     else                                                         
095000         compute WS-Profit-Margin-Pct rounded =                   
095100             ((WS-Expected-Recovery - WS-Adj-Total-Cost)          
095200                 / WS-Expected-Recovery) * 100                    
095300     end-if.                                                      
095400 ff030-Exit.                                                      
095500     exit     section.                                            
095600*                                                                 
095700 gg010-Write-Analysis-Record section.                             
095800***************************************************************   
095900*    gg010  Move the scored fields into SHR-Analysis-Record       
096000*           and write it.                                         
096100*                                                                 
096200     move Inv-Sku              to Anl-Sku.                        
096300     move Inv-Product-Name     to Anl-Product-Name.               
096400     move Inv-Category         to Anl-Category.                   
096500     move Inv-Quantity         to Anl-Quantity.                   
096600     move Inv-Cost-Basis       to Anl-Cost-Basis.                 
096700     move Inv-Selling-Price    to Anl-Selling-Price.              
096800     move Inv-Shelf-Life-Days  to Anl-Shelf-Life-Days.            
096900     move Inv-Current-Age-Days to Anl-Current-Age-Days.           
097000     move Inv-Sale-Thru-Rate   to Anl-Sale-Thru-Rate.             
097100     move Inv-Store-Location   to Anl-Store-Location.             
097200     move WS-Days-Remaining    to Anl-Days-Remaining.             
097300     move WS-Risk-Score        to Anl-Risk-Score.                 
097400     move WS-Risk-Level        to Anl-Risk-Level.                 
097500     move WS-Time-To-Action    to Anl-Time-To-Action.             
097600     move WS-Can-Donate        to Anl-Can-Donate.                 
097700     move WS-Can-Reallocate    to Anl-Can-Reallocate.             
097800     move WS-Realloc-Store     to Anl-Realloc-Store.              
097900     move WS-Realloc-Cost      to Anl-Realloc-Cost.               
098000     move WS-Target-Sell-Thru  to Anl-Target-Sell-Thru.           
098100     move WS-Final-Primary     to Anl-Primary-Rec.                
098200     move WS-Secondary-Opts    to Anl-Secondary-Opts.             
098300     move WS-Markdown-Pct      to Anl-Markdown-Pct.               
098400     move WS-Expected-Recovery to Anl-Expected-Recovery.          
098500     move WS-Potential-Loss    to Anl-Potential-Loss.             
098600     move WS-Margin-Impact     to Anl-Margin-Impact.              
098700     move WS-Profit-Margin-Pct to Anl-Profit-Margin-Pct.          
098800     write SHR-Analysis-Record.                                   
098900     if not Anl-OK                                                
099000         display "SS002 SHRANL01 WRITE ERROR " WS-Anl-Status      
099100     end-if.                                                      
099200 gg010-Exit.                                                      
099300     exit     section.                                            
099400*                                                                 
099500 gg020-Accumulate-Group-Totals section.                           
099600***************************************************************   
099700*    gg020  Roll the line into the overall and the per-group      
099800*           accumulators used by the summary report.              
099900*                                                                 
100000     add 1 to WS-Total-Items.                                     
100100     if WS-Risk-Level = "CRITICAL"                                
100200         add 1 to WS-Critical-Items                               
100300     end-if.                                                      
100400     add WS-Potential-Loss    to WS-Total-Value-At-Risk.          
100500     add WS-Expected-Recovery to WS-Total-Expected-Recovery.      
100600     set WS-Group-Sub to 1.                                       
100700     search WS-Group-Name-Ix                                      
100800         at end                                                   
100900             go to gg020-Exit                                     
101000         when WS-Group-Name-Ix (WS-Group-Sub) = WS-Final-Primary  
101100             add 1 to WS-Group-Count (WS-Group-Sub)               
101200             add Inv-Quantity to WS-Group-Qty (WS-Group-Sub)      
101300             add WS-Potential-Loss                                
101400                 to WS-Group-Loss (WS-Group-Sub)                  
101500             add WS-Expected-Recovery                             
101600                 to WS-Group-Recovery (WS-Group-Sub)              
101700             add WS-Margin-Impact                                 
101800                 to WS-Group-Margin (WS-Group-Sub)                
101900     end-search.                                                  
102000 gg020-Exit.                                                      
102100     exit     section.                                            
102200*                                                                 
102300 zz010-Write-Reject-Record section.                               
102400***************************************************************   
102500*    zz010  Log a rejected extract record - key plus reason.      
102600*                                                                 
102700     move spaces to SHR-Reject-Record.                            
102800     string Inv-Sku delimited by spaces                           
102900            " - " delimited by size                               
103000            WS-Reject-Reason delimited by spaces                  
103100            into SHR-Reject-Record.                               
103200     write SHR-Reject-Record.                                     
103300 zz010-Exit.                                                      
103400     exit     section.                                            
103500*                                                                 
103600 zz800-Print-Summary-Report section.                              
103700***************************************************************   
103800*    zz800  Disposition summary, 132 cols.  No sort step -        
103900*           SHRANL01 is re-read once per disposition group to     
104000*           pick off its detail lines (aa per the note on the     
104100*           SELSHRAN.CPY select clause).                          
104200*                                                                 
104300     open output SHR-Print-File.                                  
104400     if not Prt-OK                                                
104500         display "SS001 SHRPRT01 OPEN ERROR " WS-Prt-Status       
104600         goback                                                   
104700     end-if.                                                      
104800     perform zz810-Print-Key-Metrics.                             
104900     perform zz820-Print-Group-Block                              
105000         varying WS-Group-Sub from 1 by 1                         
105100         until WS-Group-Sub > 6.                                  
105200     perform zz840-Print-Grand-Total.                             
105300 zz800-Exit.                                                      
105400     exit     section.                                            
105500*                                                                 
105600 zz810-Print-Key-Metrics section.                                 
105700***************************************************************   
105800*    zz810  Page header and overall key-metrics block.            
105900*                                                                 
106000     move spaces to WS-Print-Line.                                
106100     string "PERISHABLES SHRINK CONTROL - DISPOSITION"            
106200            " ANALYSIS" delimited by size                         
106300            into WS-Print-Line.                                   
106400     write SHR-Print-Record from WS-Print-Line                    
106500         after advancing TOP-OF-FORM.                             
106600     move spaces to WS-Print-Line.                                
106700     string "Run date " delimited by size                         
106800            WS-Run-Date-R delimited by size                       
106900            into WS-Print-Line.                                   
107000     write SHR-Print-Record from WS-Print-Line                    
107100         after advancing 1 line.                                  
107200     write SHR-Print-Record from spaces after advancing 1 line.   
107300*                                                                 
107400     move WS-Total-Items to WS-Edit-Cnt.                          
107500     move spaces to WS-Print-Line.                                
107600     string "Total items analysed......." delimited by size       
107700            WS-Edit-Cnt delimited by size                         
107800            into WS-Print-Line.                                   
107900     write SHR-Print-Record from WS-Print-Line                    
108000         after advancing 1 line.                                  
108100*                                                                 
108200     if WS-Total-Items = zero                                     
108300         move zero to WS-Critical-Pct                             
108400     else                                                         
108500         compute WS-Critical-Pct rounded =                        
108600             (WS-Critical-Items / WS-Total-Items) * 100           
108700     end-if.                                                      
108800     move WS-Critical-Items to WS-Edit-Cnt.                       
108900     move WS-Critical-Pct   to WS-Edit-Pct.                       
109000     move spaces to WS-Print-Line.                                
109100     string "Critical-risk items........" delimited by size       
109200            WS-Edit-Cnt delimited by size                         
109300            "  (" delimited by size                               
109400            WS-Edit-Pct delimited by size                         
109500            "%)" delimited by size                                
109600            into WS-Print-Line.                                   
109700     write SHR-Print-Record from WS-Print-Line                    
109800         after advancing 1 line.                                  
109900*                                                                 
110000     move WS-Total-Value-At-Risk to WS-Edit-Money.                
110100     move spaces to WS-Print-Line.                                
110200     string "Total value at risk......." delimited by size        
110300            WS-Edit-Money delimited by size                       
110400            into WS-Print-Line.                                   
110500     write SHR-Print-Record from WS-Print-Line                    
110600         after advancing 1 line.                                  
110700*                                                                 
110800     move WS-Total-Expected-Recovery to WS-Edit-Money.            
110900     move spaces to WS-Print-Line.                                
111000     string "Total expected recovery..." delimited by size        
111100            WS-Edit-Money delimited by size                       
111200            into WS-Print-Line.                                   
111300     write SHR-Print-Record from WS-Print-Line                    
111400         after advancing 1 line.                                  
111500*                                                                 
111600     if WS-Total-Value-At-Risk = zero                             
111700         move zero to WS-Recovery-Rate-Pct                        
111800     else                                                         
111900         compute WS-Recovery-Rate-Pct rounded =                   
112000             (WS-Total-Expected-Recovery                          
112100                 / WS-Total-Value-At-Risk) * 100                  
112200     end-if.                                                      
112300     move WS-Recovery-Rate-Pct to WS-Edit-Pct.                    
112400     move spaces to WS-Print-Line.                                
112500     string "Recovery rate.............." delimited by size       
112600            WS-Edit-Pct delimited by size                         
112700            "%" delimited by size                                 
112800            into WS-Print-Line.                                   
112900     write SHR-Print-Record from WS-Print-Line                    
113000         after advancing 1 line.                                  
113100     write SHR-Print-Record from spaces after advancing 1 line.   
113200 zz810-Exit.                                                      
113300     exit     section.                                            
113400*                                                                 
113500 zz820-Print-Group-Block section.                                 
113600***************************************************************   
113700*    zz820  One block per disposition group, fixed order as       
113800*           held in WS-Group-Name-Ix.  Groups with no items       
113900*           are skipped entirely.                                 
114000*                                                                 
114100     if WS-Group-Count (WS-Group-Sub) > 0                         
114200         move WS-Group-Count (WS-Group-Sub)    to WS-Edit-Cnt     
114300         move WS-Group-Qty (WS-Group-Sub)      to WS-Edit-Qty     
114400         move spaces to WS-Print-Line                             
114500         string "Group: " delimited by size                       
114600                WS-Group-Name-Ix (WS-Group-Sub)                   
114700                    delimited by spaces                           
114800                "  items " delimited by size                      
114900                WS-Edit-Cnt delimited by size                     
115000                "  qty " delimited by size                        
115100                WS-Edit-Qty delimited by size                     
115200                into WS-Print-Line                                
115300         write SHR-Print-Record from WS-Print-Line                
115400             after advancing 1 line                               
115500         move WS-Group-Loss (WS-Group-Sub)     to WS-Edit-Money   
115600         move WS-Group-Recovery (WS-Group-Sub) to WS-Edit-Money2  
115700         move spaces to WS-Print-Line                             
115800         string "   potential loss " delimited by size            
115900                WS-Edit-Money delimited by size                   
116000                "   expected recovery " delimited by size         
116100                WS-Edit-Money2 delimited by size                  
116200                into WS-Print-Line                                
116300         write SHR-Print-Record from WS-Print-Line                
116400             after advancing 1 line                               
116500         move WS-Group-Margin (WS-Group-Sub)   to WS-Edit-Money   
116600         move spaces to WS-Print-Line                             
116700         string "   total margin impact " delimited by size       
116800                WS-Edit-Money delimited by size                   
116900                into WS-Print-Line                                
117000         write SHR-Print-Record from WS-Print-Line                
117100             after advancing 1 line                               
117200         perform zz830-Print-Group-Detail                         
117300     end-if.                                                      
117400 zz820-Exit.                                                      
117500     exit     section.                                            
117600*                                                                 
117700 zz830-Print-Group-Detail section.                                
117800***************************************************************   
117900*    zz830  Re-open SHRANL01 input and pick off the detail        
118000*           lines belonging to the current group only.            
118100*                                                                 
118200     open input SHR-Analysis-File.                                
118300     move "N" to WS-Detail-Eof.                                   
118400     perform zz835-Read-And-Print-Detail                          
118500         until WS-Detail-Eof = "Y".                               
118600     close SHR-Analysis-File.                                     
118700 zz830-Exit.                                                      
118800     exit     section.                                            
118900*                                                                 
119000 zz835-Read-And-Print-Detail section.                             
119100     read SHR-Analysis-File                                       
119200         at end                                                   
119300             move "Y" to WS-Detail-Eof                            
119400             go to zz835-Exit                                     
119500     end-read.                                                    
119600     if Anl-Primary-Rec = WS-Group-Name-Ix (WS-Group-Sub)         
119700         move Anl-Risk-Level      to WS-Print-Line (1:8)          
119800         move Anl-Sku             to WS-Print-Line (9:12)         
119900         move Anl-Product-Name    to WS-Print-Line (21:20)        
120000         move Anl-Category        to WS-Print-Line (41:13)        
120100         move Anl-Store-Location  to WS-Print-Line (54:8)         
120200         move Anl-Quantity        to WS-Edit-Qty                  
120300         move WS-Edit-Qty         to WS-Print-Line (62:7)         
120400         move Anl-Days-Remaining  to WS-Edit-Days                 
120500         move WS-Edit-Days        to WS-Print-Line (69:7)         
120600         move Anl-Expected-Recovery to WS-Edit-Money              
120700         move WS-Edit-Money       to WS-Print-Line (76:13)        
120800         move Anl-Margin-Impact   to WS-Edit-Money2               
120900         move WS-Edit-Money2      to WS-Print-Line (89:13)        
121000         if WS-Group-Sub = 2                                      
121100             move Anl-Markdown-Pct to WS-Edit-Cnt                 
121200             string "mkdn " delimited by size                     
121300                    WS-Edit-Cnt delimited by size                 
121400                    "%" delimited by size                         
121500                    into WS-Print-Line (103:30)                   
121600         end-if                                                   
121700         if WS-Group-Sub = 3                                      
121800             move Anl-Realloc-Cost to WS-Edit-Money               
121900             string "to " delimited by size                       
122000                    Anl-Realloc-Store delimited by spaces         
122100                    " cost " delimited by size                    
122200                    WS-Edit-Money delimited by size               
122300                    into WS-Print-Line (103:30)                   
122400         end-if                                                   
122500         write SHR-Print-Record from WS-Print-Line                
122600             after advancing 1 line                               
122700         move spaces to WS-Print-Line                             
122800     end-if.                                                      
122900 zz835-Exit.                                                      
123000     exit     section.                                            
123100*                                                                 
123200 zz840-Print-Grand-Total section.                                 
123300***************************************************************   
123400*    zz840  Grand total line - repeats the two overall dollar     
123500*           totals printed on the key-metrics block above.        
123600*                                                                 
123700     move WS-Total-Value-At-Risk      to WS-Edit-Money.           
123800     move WS-Total-Expected-Recovery  to WS-Edit-Money2.          
123900     move spaces to WS-Print-Line.                                
124000     string "GRAND TOTAL  value at risk " delimited by size       
124100            WS-Edit-Money delimited by size                       
124200            "   expected recovery " delimited by size             
124300            WS-Edit-Money2 delimited by size                      
124400            into WS-Print-Line.                                   
124500     write SHR-Print-Record from WS-Print-Line                    
124600         after advancing 2 lines.                                 
124700 zz840-Exit.                                                      
124800     exit     section.                                            
124900*                                                                 
