000100*  Fd For Shrinkage Analysis Output File.                         
000200 fd  SHR-Analysis-File                                            
000300     label record is standard                                     
000400     record contains 250 characters.                              
000500     copy "SHRANL.CPY".                                           
000600*                                                                 
