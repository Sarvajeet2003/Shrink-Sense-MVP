000100*  Fd For Shrinkage Inventory Input File.                         
000200 fd  SHR-Inventory-File                                           
000300     label record is standard                                     
000400     record contains 100 characters.                              
000500     copy "SHRINV.CPY".                                           
000600*                                                                 
