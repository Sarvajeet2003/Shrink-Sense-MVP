000100*  Fd For Shrinkage Summary Print File.  132 cols.                
000200 fd  SHR-Print-File                                               
000300     label record is standard.                                    
000400 01  SHR-Print-Record          pic x(132).                        
000500*                                                                 
