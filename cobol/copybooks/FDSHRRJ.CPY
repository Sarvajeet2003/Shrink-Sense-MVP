000100*  Fd For Shrinkage Reject File.  Key + reason text.              
000200 fd  SHR-Reject-File                                              
000300     label record is standard                                     
000400     record is varying in size.                                   
000500 01  SHR-Reject-Record         pic x(60).                         
000600*                                                                 
