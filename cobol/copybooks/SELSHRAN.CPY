000100*  Select For Shrinkage Analysis Output File.                     
000200*  Opened Output during AA020, re-opened Input during             
000300*   ZZ800 to pick off detail lines per group - no sort.           
000400* 14/06/88 rjh - Created.                                         
000500* 11/09/88 rjh - Added 2nd open note above after ZZ800            
000600*                written - file re-read once per group.           
000700     select  SHR-Analysis-File  assign to SHRANL01                
000800             organization       is sequential                     
000900             access mode        is sequential                     
001000             file status        is WS-Anl-Status.                 
001100*                                                                 
