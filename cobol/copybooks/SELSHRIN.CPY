000100*  Select For Shrinkage Inventory Input File.                     
000200* 14/06/88 rjh - Created.                                         
000300     select  SHR-Inventory-File  assign to SHRINV01               
000400             organization       is sequential                     
000500             access mode        is sequential                     
000600             file status        is WS-Inv-Status.                 
000700*                                                                 
