000100*  Select For Shrinkage Summary Print File, 132 cols.             
000200* 14/06/88 rjh - Created.                                         
000300     select  SHR-Print-File  assign to SHRPRT01                   
000400             organization    is line sequential                   
000500             access mode     is sequential                        
000600             file status     is WS-Prt-Status.                    
000700*                                                                 
