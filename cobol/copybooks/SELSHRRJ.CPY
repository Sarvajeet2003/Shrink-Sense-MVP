000100*  Select For Shrinkage Reject File.                              
000200* 14/06/88 rjh - Created.                                         
000300     select  SHR-Reject-File  assign to SHRREJ01                  
000400             organization     is line sequential                  
000500             access mode      is sequential                       
000600             file status      is WS-Rej-Status.                   
000700*                                                                 
