000100*****************************************                         
000200*                                       *                         
000300*  Record Definition For Shrinkage      *                         
000400*   Analysis Result File (SHRANL01)     *                         
000500*     Output - one rec per input rec    *                         
000600*****************************************                         
000700*  File size 250 bytes, fixed.                                    
000800*                                                                 
000900* 14/06/88 rjh - Created, carries Inv- fields fwd plus            
001000*                the disposition & recovery figures.              
001100* 21/07/88 rjh - Anl-Secondary-Opts widened 24 -> 40 to           
001200*                hold all four joined option names.               
001300* 19/04/93 tmw - Anl-Product-Name widened to match                
001400*                Inv-Product-Name (see SHRINV.CPY).               
001500* 08/02/99 dpk - Y2K review - no date fields on this              
001600*                record, nothing to change.                       
001700*                                                                 
001800 01  SHR-Analysis-Record.                                         
001900     03  Anl-Sku               pic x(12).                         
002000     03  Anl-Product-Name      pic x(25).                         
002100     03  Anl-Category          pic x(15).                         
002200     03  Anl-Quantity          pic 9(5).                          
002300     03  Anl-Cost-Basis        pic 9(5)v99.                       
002400     03  Anl-Selling-Price     pic 9(5)v99.                       
002500     03  Anl-Shelf-Life-Days   pic 9(4).                          
002600     03  Anl-Current-Age-Days  pic 9(4).                          
002700     03  Anl-Sale-Thru-Rate    pic v9(4).                         
002800     03  Anl-Store-Location    pic x(8).                          
002900*                                  Signed, clamped >= 0 in use.   
003000     03  Anl-Days-Remaining    pic s9(4).                         
003100     03  Anl-Risk-Score        pic 9(3)v9(2).                     
003200*                                  LOW, MEDIUM, HIGH or CRITICAL. 
003300     03  Anl-Risk-Level        pic x(8).                          
003400     03  Anl-Time-To-Action    pic x(10).                         
003500     03  Anl-Can-Donate        pic x.                             
003600     03  Anl-Can-Reallocate    pic x.                             
003700     03  Anl-Realloc-Store     pic x(8).                          
003800     03  Anl-Realloc-Cost      pic 9(5)v99.                       
003900     03  Anl-Target-Sell-Thru  pic v9(4).                         
004000*                                  One of the six strategies.     
004100     03  Anl-Primary-Rec       pic x(20).                         
004200*                                  " | " joined, or "None".       
004300     03  Anl-Secondary-Opts    pic x(40).                         
004400     03  Anl-Markdown-Pct      pic 9(2).                          
004500     03  Anl-Expected-Recovery pic s9(7)v99.                      
004600     03  Anl-Potential-Loss    pic s9(7)v99.                      
004700     03  Anl-Margin-Impact     pic s9(7)v99.                      
004800     03  Anl-Profit-Margin-Pct pic s9(4)v99.                      
004900     03  filler                pic x(16).                         
005000*                                                                 
