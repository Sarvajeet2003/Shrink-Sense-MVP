000100*****************************************                         
000200*                                       *                         
000300*  Record Definition For Shrinkage      *                         
000400*   Inventory Item File (SHRINV01)      *                         
000500*     Input - one rec per SKU/store     *                         
000600*****************************************                         
000700*  File size 100 bytes, fixed.                                    
000800*                                                                 
000900* 14/06/88 rjh - Created.                                         
001000* 02/11/88 rjh - Added Inv-Store-Location, dflt handled by        
001100*                caller when field blank on input.                
001200* 19/04/93 tmw - Widened Inv-Product-Name 20 -> 25 per            
001300*                merchandising request MR-114.                    
001400*                                                                 
001500 01  SHR-Inventory-Record.                                        
001600     03  Inv-Sku               pic x(12).                         
001700     03  Inv-Product-Name      pic x(25).                         
001800*                                  Fresh Food, Perishables        
001900*                                  or General Goods.              
002000     03  Inv-Category          pic x(15).                         
002100     03  Inv-Quantity          pic 9(5).                          
002200     03  Inv-Cost-Basis        pic 9(5)v99.                       
002300     03  Inv-Selling-Price     pic 9(5)v99.                       
002400     03  Inv-Shelf-Life-Days   pic 9(4).                          
002500     03  Inv-Current-Age-Days  pic 9(4).                          
002600*                                  Fraction 0-1, 4 dec places.    
002700     03  Inv-Sale-Thru-Rate    pic v9(4).                         
002800*                                  Store_A, Store_B or Store_C.   
002900     03  Inv-Store-Location    pic x(8).                          
003000     03  filler                pic x(9).                          
003100*                                                                 
